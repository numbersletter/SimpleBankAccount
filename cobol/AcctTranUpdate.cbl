000100******************************************************************
000200* THIS PROGRAM APPLIES A FILE OF MEMBER ACCOUNT TRANSACTIONS
000300*    AGAINST THE MEMBER ACCOUNT MASTER AND PRODUCES A
000400*    TRANSACTION REPORT.
000500*
000600* USED FILE
000700*    - ACCOUNT MASTER (IN AND OUT) : ACCTMAST
000800*    - TRANSACTION FILE (IN)       : ACCTTRAN
000900*    - TRANSACTION REPORT (OUT)    : ACCTRPT
001000*
001100* REPLACES THE OLD TELLER-WINDOW POSTING SCREENS.  ONE
001200* TRANSACTION RECORD NOW STANDS FOR ONE REQUESTED OPERATION -
001300* CREATE, DISPLAY, WITHDRAW, DEPOSIT, DISPLAY-ALL, REMOVE, OR
001400* CALCULATE INTEREST - RUN AS AN OVERNIGHT BATCH JOB INSTEAD OF
001500* ONE ACCOUNT AT A TIME AT THE TELLER LINE.
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 ACCT-TRAN-UPDATE.
002000 AUTHOR.                     J. A. MARSTON,
002100                             R. L. TILLMAN.
002200 INSTALLATION.               PIEDMONT COUNTY EMPLOYEES CREDIT
002300                             UNION - DATA PROCESSING.
002400 DATE-WRITTEN.               MARCH 12, 1987.
002500 DATE-COMPILED.
002600 SECURITY.                   CONFIDENTIAL - CREDIT UNION INTERNAL
002700                             USE ONLY.  NOT FOR DISTRIBUTION
002800                             OUTSIDE DATA PROCESSING.
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200* 03/12/87   JAM  DP-0142  ORIGINAL PROGRAM - REPLACES THE
003300*                          TELLER-WINDOW POSTING SCREENS WITH AN
003400*                          OVERNIGHT TRANSACTION BATCH JOB.
003500* 08/02/89   RLT  DP-0198  ADDED VIP ACCOUNT TYPE AND THE CI
003600*                          (CALCULATE INTEREST) TRANSACTION,
003700*                          CALLING OUT TO CALC-INTEREST.
003800* 04/30/91   DKR  DP-0322  ADDED TRAN-MONTHS TO SUPPORT CI.
003900* 05/17/93   DKR  DP-0455  ADDED FILLER RESERVE BYTE TO THE
004000*                          MASTER RECORD FOR A FUTURE DELETE
004100*                          FLAG (NOT YET IMPLEMENTED - SEE RM).
004200* 06/14/95   DKR  DP-0611  ADDED THE END-OF-RUN SUMMARY LINE
004300*                          (TOTAL TRANSACTIONS / TOTAL ERRORS)
004400*                          PER AUDIT'S REQUEST.
004500* 11/09/98   PSW  DP-1187  Y2K DATE WINDOW REVIEW - THIS PROGRAM
004600*                          CARRIES NO DATE FIELDS.  NO CHANGE
004700*                          REQUIRED.  SIGNED OFF PER Y2K PROJECT
004800*                          PLAN SECTION 4.
004900* 02/24/01   CQO  DP-1340  RESIZED THE IN-MEMORY ACCOUNT TABLE
005000*                          FROM A FIXED OCCURS 200 TO OCCURS
005100*                          DEPENDING ON, 500 ROW CEILING, AFTER
005200*                          THE ANNUAL MEETING MEMBERSHIP DRIVE
005300*                          OUTGREW THE OLD TABLE SIZE.
005400* 07/09/01   CQO  DP-1402  WIDENED ACCOUNT-MASTER-RECORD AND
005500*                          TRANSACTION-RECORD FOR THE MEMBER-
005600*                          SERVICES PROJECT (SEE ACCTMSTR.CPY AND
005700*                          ACCTTRAN.CPY) AND THE REPORT-FILE LINE
005800*                          TO THE SHOP-STANDARD 132-COLUMN WIDTH.
005900*                          RECORD CONTAINS CLAUSES BELOW UPDATED
006000*                          TO MATCH.  NO PROCEDURE DIVISION LOGIC
006100*                          CHANGED BY THIS ENTRY.
006200* 07/23/01   CQO  DP-1410  ADDED THE SUBSCRIPT-OUT-OF-RANGE TRAP
006300*                          THAT DP-0142'S ORIGINAL COPYBOOK NOTE
006400*                          FLAGGED AS MISSING - 400-INSERT-NEW-
006500*                          ACCOUNT-ROW NOW REFUSES A CA
006600*                          TRANSACTION ONCE THE TABLE IS AT ITS
006700*                          500-ROW CEILING INSTEAD OF RUNNING
006800*                          PAST THE OCCURS LIMIT.  ALSO COMBINED
006900*                          THE PROGRAM-STARTUP PERFORMS IN
007000*                          200-INITIATE-TRAN-UPDATE INTO ONE
007100*                          PERFORM THRU RANGE.
007200*-----------------------------------------------------------------
007300 ENVIRONMENT                 DIVISION.
007400*-----------------------------------------------------------------
007500 CONFIGURATION               SECTION.
007600 SOURCE-COMPUTER.            IBM-4381.
007700 OBJECT-COMPUTER.            IBM-4381.
007800 SPECIAL-NAMES.
007900     C01                     IS TOP-OF-FORM
008000     CLASS DIGIT-CLASS       IS "0" THRU "9"
008100     UPSI-0                  IS RUN-TRACE-SWITCH.
008200*-----------------------------------------------------------------
008300 INPUT-OUTPUT                SECTION.
008400 FILE-CONTROL.
008500     SELECT  ACCOUNT-MASTER
008600             ASSIGN TO "ACCTMAST"
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WS-ACCTMAST-STAT.
008900
009000     SELECT  TRANSACTION-FILE
009100             ASSIGN TO "ACCTTRAN"
009200             ORGANIZATION IS LINE SEQUENTIAL
009300             FILE STATUS IS WS-ACCTTRAN-STAT.
009400
009500     SELECT  REPORT-FILE
009600             ASSIGN TO "ACCTRPT"
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS WS-ACCTRPT-STAT.
009900******************************************************************
010000 DATA                        DIVISION.
010100*-----------------------------------------------------------------
010200 FILE                        SECTION.
010300 FD  ACCOUNT-MASTER
010400     RECORD CONTAINS 170 CHARACTERS                               DP-1402 
010500     DATA RECORD IS ACCOUNT-MASTER-RECORD.
010600     COPY "C:\Copybooks\ACCTMSTR.CPY".
010700
010800 FD  TRANSACTION-FILE
010900     RECORD CONTAINS 97 CHARACTERS                                DP-1402 
011000     DATA RECORD IS TRANSACTION-RECORD.
011100     COPY "C:\Copybooks\ACCTTRAN.CPY".
011200
011300 FD  REPORT-FILE
011400     RECORD CONTAINS 132 CHARACTERS                               DP-1402 
011500     DATA RECORD IS REPORT-LINE-OUT.
011600     COPY "C:\Copybooks\ACCTRPT.CPY".
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE             SECTION.
011900*-----------------------------------------------------------------
012000* TABLE CEILING - MATCHES THE OCCURS 0 TO 500 LIMIT IN ACCTATBL.  DP-1410 
012100* USED BY 400-INSERT-NEW-ACCOUNT-ROW TO REFUSE A CA TRANSACTION   DP-1410 
012200* ONCE THE TABLE IS FULL RATHER THAN SUBSCRIPT PAST THE OCCURS    DP-1410 
012300* LIMIT (DP-1410).                                                DP-1410 
012400*                                                                 DP-1410 
012500 77  WS-TABLE-ROW-CEILING        PIC S9(05) COMP VALUE +500.      DP-1410 
012600*-----------------------------------------------------------------
012700* IN-MEMORY ACCOUNT DIRECTORY - SEE ACCTATBL.CPY.
012800*
012900     COPY "C:\Copybooks\ACCTATBL.CPY".
013000*
013100 01  WS-FILE-STATUSES.
013200     05  WS-ACCTMAST-STAT        PIC X(02).
013300     05  WS-ACCTTRAN-STAT        PIC X(02).
013400     05  WS-ACCTRPT-STAT         PIC X(02).
013500     05  FILLER                  PIC X(02).
013600*
013700 01  WS-SWITCHES-AND-COUNTERS.
013800     05  MASTER-EOF-SW           PIC X(01) VALUE "N".
013900         88  MASTER-EOF                  VALUE "Y".
014000     05  TRAN-EOF-SW             PIC X(01) VALUE "N".
014100         88  TRAN-EOF                    VALUE "Y".
014200     05  WS-EXIT-SW              PIC X(01) VALUE "N".
014300         88  WS-EXIT-REQUESTED           VALUE "Y".
014400     05  WS-FOUND-SW             PIC X(01) VALUE "N".
014500         88  WS-ACCT-FOUND               VALUE "Y".
014600     05  WS-PASSCODE-SW          PIC X(01) VALUE "N".
014700         88  WS-PASSCODE-OK              VALUE "Y".
014800     05  WS-MATCH-SW             PIC X(01) VALUE "N".
014900         88  WS-PASSCODE-MATCHED         VALUE "Y".
015000     05  WS-TABLE-FULL-SW        PIC X(01) VALUE "N".             DP-1410 
015100         88  WS-TABLE-FULL               VALUE "Y".               DP-1410 
015200     05  WS-TRAN-COUNT           PIC S9(07) COMP VALUE +0.
015300     05  WS-ERROR-COUNT          PIC S9(07) COMP VALUE +0.
015400     05  WS-TYPE-INDEX           PIC S9(01) COMP VALUE +0.
015500     05  WS-SHIFT-NDX            PIC S9(05) COMP VALUE +0.
015600     05  WS-DELETE-NDX           PIC S9(05) COMP VALUE +0.
015700     05  FILLER                  PIC X(01).
015800*
015900* EDIT FIELDS - NUMERIC-TO-TEXT WORK AREAS FOR REPORT-LINE
016000* MESSAGE BUILDING (RPT-TEXT IS ALPHANUMERIC, PIC X(60)).
016100*
016200 01  WS-EDIT-FIELDS.
016300     05  WS-BALANCE-EDIT         PIC -(9)9.99.
016400     05  WS-INTEREST-EDIT        PIC -(8)9.99.
016500     05  WS-COUNT-EDIT           PIC ZZZ,ZZ9.
016600     05  FILLER                  PIC X(01).
016700*
016800* ACCOUNT TYPE LABEL/RATE TABLE - THE TWO ACCOUNT TYPES, EACH
016900* WITH ITS DESCRIPTIVE LABEL AND MONTHLY INTEREST RATE.  RATE IS
017000* CARRIED HERE FOR DOCUMENTATION AND FOR THE LABEL LOOKUP BELOW;
017100* THE ACTUAL COMPUTATION IS DONE BY CALC-INTEREST SO A RATE
017200* CHANGE THERE DOES NOT REQUIRE TOUCHING BOTH PROGRAMS.
017300*
017400 01  ACCT-TYPE-CONSTANTS.
017500     05  FILLER                  PIC X(20)
017600                                 VALUE "STANDARD SAVINGS ACT".
017700     05  FILLER                  PIC S9V999 VALUE +0.005.
017800     05  FILLER                  PIC X(20)
017900                                 VALUE "VIP PREFERRED ACCT  ".
018000     05  FILLER                  PIC S9V999 VALUE +0.010.
018100 01  ACCT-TYPE-TABLE REDEFINES ACCT-TYPE-CONSTANTS.
018200     05  ACCT-TYPE-ENTRY OCCURS 2 TIMES.
018300         10  ATT-LABEL           PIC X(20).
018400         10  ATT-RATE            PIC S9V999.
018500*
018600* PARAMETER AREA PASSED TO THE CALC-INTEREST SUBPROGRAM.
018700*
018800 01  LINK-INTEREST-PARMS.
018900     05  LK-ACCT-TYPE            PIC X(08).
019000     05  LK-BALANCE              PIC S9(09)V99 COMP-3.
019100     05  LK-MONTHS               PIC S9(03).
019200     05  LK-INTEREST             PIC S9(09)V99 COMP-3.
019300     05  FILLER                  PIC X(01).
019400******************************************************************
019500 PROCEDURE                   DIVISION.
019600*-----------------------------------------------------------------
019700* MAIN PROCEDURE
019800*-----------------------------------------------------------------
019900 100-ACCT-TRAN-UPDATE.
020000     PERFORM 200-INITIATE-TRAN-UPDATE.
020100     PERFORM 200-PROCEED-TRAN-UPDATE
020200                             UNTIL TRAN-EOF OR WS-EXIT-REQUESTED.
020300     PERFORM 200-TERMINATE-TRAN-UPDATE.
020400
020500     STOP RUN.
020600
020700******************************************************************
020800* OPEN ALL FILES, LOAD THE ACCOUNT MASTER INTO THE IN-MEMORY
020900* TABLE, AND PRIME THE FIRST TRANSACTION RECORD.
021000*-----------------------------------------------------------------
021100* DP-1410 - COMBINED THE FOUR STARTUP STEPS BELOW INTO ONE        DP-1410 
021200* PERFORM THRU RANGE - THEY ALWAYS RUN TOGETHER, IN THIS ORDER,   DP-1410 
021300* ONLY FROM HERE.                                                 DP-1410 
021400*                                                                 DP-1410 
021500 200-INITIATE-TRAN-UPDATE.                                        DP-1410 
021600     PERFORM 300-OPEN-INPUT-FILES                                 DP-1410 
021700                             THRU 300-READ-TRAN-FILE-IN-EXIT.     DP-1410 
021800
021900*-----------------------------------------------------------------
022000* DISPATCH ONE TRANSACTION RECORD, THEN READ THE NEXT ONE UNLESS
022100* THIS WAS THE EX (END OF RUN) TRANSACTION.
022200*-----------------------------------------------------------------
022300 200-PROCEED-TRAN-UPDATE.
022400     ADD 1 TO WS-TRAN-COUNT.
022500     EVALUATE TRUE
022600         WHEN TRAN-CREATE-ACCT
022700             PERFORM 300-PROCESS-CREATE-ACCT
022800         WHEN TRAN-DISPLAY-ACCT
022900             PERFORM 300-PROCESS-DISPLAY-ACCT
023000         WHEN TRAN-WITHDRAW
023100             PERFORM 300-PROCESS-WITHDRAWAL
023200         WHEN TRAN-DEPOSIT
023300             PERFORM 300-PROCESS-DEPOSIT
023400         WHEN TRAN-DISPLAY-ALL
023500             PERFORM 300-PROCESS-DISPLAY-ALL
023600         WHEN TRAN-REMOVE-ACCT
023700             PERFORM 300-PROCESS-REMOVE-ACCT
023800         WHEN TRAN-CALC-INTEREST
023900             PERFORM 300-PROCESS-CALC-INTEREST
024000         WHEN TRAN-END-OF-RUN
024100             SET WS-EXIT-REQUESTED TO TRUE
024200         WHEN OTHER
024300             PERFORM 300-PROCESS-UNKNOWN-CODE
024400     END-EVALUATE.
024500     IF NOT WS-EXIT-REQUESTED
024600         PERFORM 300-READ-TRAN-FILE-IN
024700     END-IF.
024800
024900*-----------------------------------------------------------------
025000* REWRITE THE ACCOUNT MASTER FROM THE TABLE, PRINT THE RUN
025100* SUMMARY, AND CLOSE UP.
025200*-----------------------------------------------------------------
025300 200-TERMINATE-TRAN-UPDATE.
025400     PERFORM 300-REWRITE-ACCOUNT-TABLE.
025500     PERFORM 300-PRINT-RUN-SUMMARY.
025600     PERFORM 300-CLOSE-REMAINING-FILES.
025700     DISPLAY "ACCT-TRAN-UPDATE COMPLETED!!!".
025800
025900******************************************************************
026000 300-OPEN-INPUT-FILES.
026100     OPEN    INPUT   ACCOUNT-MASTER
026200             INPUT   TRANSACTION-FILE
026300             OUTPUT  REPORT-FILE.
026400
026500*-----------------------------------------------------------------
026600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026700     INITIALIZE WS-SWITCHES-AND-COUNTERS
026800                ACCOUNT-TABLE-AREA.
026900
027000*-----------------------------------------------------------------
027100* READ THE ENTIRE ACCOUNT MASTER INTO THE TABLE, THEN CLOSE IT -
027200* IT IS RE-OPENED FOR OUTPUT IN 300-REWRITE-ACCOUNT-TABLE.
027300*-----------------------------------------------------------------
027400 300-LOAD-ACCOUNT-TABLE.
027500     PERFORM 400-READ-ACCT-MASTER-IN.
027600     PERFORM 400-ADD-ACCT-TO-TABLE
027700                             UNTIL MASTER-EOF.
027800     CLOSE   ACCOUNT-MASTER.
027900
028000*-----------------------------------------------------------------
028100 300-READ-TRAN-FILE-IN.
028200     READ TRANSACTION-FILE
028300             AT END      SET TRAN-EOF TO TRUE.
028400
028500 300-READ-TRAN-FILE-IN-EXIT.                                      DP-1410 
028600     EXIT.
028700
028800*-----------------------------------------------------------------
028900* CA - CREATE ACCOUNT.
029000*-----------------------------------------------------------------
029100 300-PROCESS-CREATE-ACCT.
029200     PERFORM 400-FIND-ACCT-BY-NAME.
029300     IF WS-ACCT-FOUND
029400         MOVE TRAN-NAME          TO RPT-NAME
029500         MOVE "NAME ALREADY EXISTS" TO RPT-TEXT
029600         PERFORM 400-WRITE-REPORT-LINE
029700         PERFORM 400-COUNT-ERROR
029800     ELSE
029900         PERFORM 400-VALIDATE-PASSCODE-FORMAT
030000         IF NOT WS-PASSCODE-OK
030100             MOVE TRAN-NAME          TO RPT-NAME
030200             MOVE "INVALID PASSCODE"     TO RPT-TEXT
030300             PERFORM 400-WRITE-REPORT-LINE
030400             PERFORM 400-COUNT-ERROR
030500         ELSE
030600             PERFORM 400-INSERT-NEW-ACCOUNT-ROW
030700             MOVE TRAN-NAME          TO RPT-NAME
030800             IF WS-TABLE-FULL                                     DP-1410 
030900                 MOVE "ACCOUNT TABLE FULL - NOT ADDED" TO RPT-TEXTDP-1410 
031000                 PERFORM 400-WRITE-REPORT-LINE                    DP-1410 
031100                 PERFORM 400-COUNT-ERROR
031200             ELSE
031300                 MOVE "ACCOUNT CREATED"  TO RPT-TEXT
031400                 PERFORM 400-WRITE-REPORT-LINE
031500             END-IF
031600         END-IF
031700     END-IF.
031800
031900*-----------------------------------------------------------------
032000* DA - DISPLAY ACCOUNT.
032100*-----------------------------------------------------------------
032200 300-PROCESS-DISPLAY-ACCT.
032300     PERFORM 400-FIND-ACCT-BY-NAME.
032400     IF NOT WS-ACCT-FOUND
032500         PERFORM 400-WRITE-NOT-FOUND-LINE
032600     ELSE
032700         MOVE AT-ACCT-NAME (AT-NDX)   TO RPT-NAME
032800         PERFORM 400-BUILD-BALANCE-TEXT
032900         PERFORM 400-WRITE-REPORT-LINE
033000     END-IF.
033100
033200*-----------------------------------------------------------------
033300* WD - WITHDRAW.
033400*-----------------------------------------------------------------
033500 300-PROCESS-WITHDRAWAL.
033600     PERFORM 400-FIND-ACCT-BY-NAME.
033700     IF NOT WS-ACCT-FOUND
033800         PERFORM 400-WRITE-NOT-FOUND-LINE
033900     ELSE
034000         PERFORM 400-CHECK-PASSCODE-MATCH
034100         IF NOT WS-PASSCODE-MATCHED
034200             PERFORM 400-WRITE-WRONG-PASSCODE-LINE
034300         ELSE
034400             IF TRAN-AMOUNT > AT-ACCT-BALANCE (AT-NDX)
034500                 MOVE TRAN-NAME          TO RPT-NAME
034600                 MOVE "INSUFFICIENT FUNDS"   TO RPT-TEXT
034700                 PERFORM 400-WRITE-REPORT-LINE
034800                 PERFORM 400-COUNT-ERROR
034900             ELSE
035000                 SUBTRACT TRAN-AMOUNT
035100                     FROM AT-ACCT-BALANCE (AT-NDX)
035200                 MOVE AT-ACCT-NAME (AT-NDX)  TO RPT-NAME
035300                 PERFORM 400-BUILD-NEWBAL-TEXT
035400                 PERFORM 400-WRITE-REPORT-LINE
035500             END-IF
035600         END-IF
035700     END-IF.
035800
035900*-----------------------------------------------------------------
036000* DP - DEPOSIT.
036100*-----------------------------------------------------------------
036200 300-PROCESS-DEPOSIT.
036300     PERFORM 400-FIND-ACCT-BY-NAME.
036400     IF NOT WS-ACCT-FOUND
036500         PERFORM 400-WRITE-NOT-FOUND-LINE
036600     ELSE
036700         IF TRAN-AMOUNT < 0
036800             MOVE TRAN-NAME          TO RPT-NAME
036900             MOVE "ERROR DEPOSITING"     TO RPT-TEXT
037000             PERFORM 400-WRITE-REPORT-LINE
037100             PERFORM 400-COUNT-ERROR
037200         ELSE
037300             ADD TRAN-AMOUNT TO AT-ACCT-BALANCE (AT-NDX)
037400                 ON SIZE ERROR
037500                     MOVE TRAN-NAME       TO RPT-NAME
037600                     MOVE "ERROR DEPOSITING"  TO RPT-TEXT
037700                     PERFORM 400-WRITE-REPORT-LINE
037800                     PERFORM 400-COUNT-ERROR
037900                 NOT ON SIZE ERROR
038000                     MOVE AT-ACCT-NAME (AT-NDX) TO RPT-NAME
038100                     PERFORM 400-BUILD-NEWBAL-TEXT
038200                     PERFORM 400-WRITE-REPORT-LINE
038300             END-ADD
038400         END-IF
038500     END-IF.
038600
038700*-----------------------------------------------------------------
038800* DL - DISPLAY ALL.  STANDARD ACCOUNTS ARE LISTED IN TABLE ORDER,
038900* THEN VIP ACCOUNTS, EACH GROUP UNDER ITS OWN SUB-HEADER.
039000*-----------------------------------------------------------------
039100 300-PROCESS-DISPLAY-ALL.
039200     PERFORM 400-LIST-STANDARD-ACCTS.
039300     PERFORM 400-LIST-VIP-ACCTS.
039400
039500*-----------------------------------------------------------------
039600* RM - REMOVE ACCOUNT.
039700*-----------------------------------------------------------------
039800 300-PROCESS-REMOVE-ACCT.
039900     PERFORM 400-FIND-ACCT-BY-NAME.
040000     IF NOT WS-ACCT-FOUND
040100         PERFORM 400-WRITE-NOT-FOUND-LINE
040200     ELSE
040300         PERFORM 400-CHECK-PASSCODE-MATCH
040400         IF NOT WS-PASSCODE-MATCHED
040500             PERFORM 400-WRITE-WRONG-PASSCODE-LINE
040600         ELSE
040700             MOVE TRAN-NAME          TO RPT-NAME
040800             PERFORM 400-DELETE-ACCT-ROW
040900             MOVE "ACCOUNT HAS BEEN REMOVED"  TO RPT-TEXT
041000             PERFORM 400-WRITE-REPORT-LINE
041100         END-IF
041200     END-IF.
041300
041400*-----------------------------------------------------------------
041500* CI - CALCULATE INTEREST.  THE FORMULA USED DEPENDS ON THE
041600* ACCOUNT TYPE - SEE CALC-INTEREST.
041700*-----------------------------------------------------------------
041800 300-PROCESS-CALC-INTEREST.
041900     PERFORM 400-FIND-ACCT-BY-NAME.
042000     IF NOT WS-ACCT-FOUND
042100         PERFORM 400-WRITE-NOT-FOUND-LINE
042200     ELSE
042300         MOVE AT-ACCT-TYPE (AT-NDX)      TO LK-ACCT-TYPE
042400         MOVE AT-ACCT-BALANCE (AT-NDX)   TO LK-BALANCE
042500         MOVE TRAN-MONTHS                TO LK-MONTHS
042600         CALL "CALC-INTEREST" USING LINK-INTEREST-PARMS
042700         MOVE AT-ACCT-NAME (AT-NDX)      TO RPT-NAME
042800         PERFORM 400-BUILD-INTEREST-TEXT
042900         PERFORM 400-WRITE-REPORT-LINE
043000     END-IF.
043100
043200*-----------------------------------------------------------------
043300* TRAN-CODE NOT ONE OF THE EIGHT RECOGNIZED CODES.
043400*-----------------------------------------------------------------
043500 300-PROCESS-UNKNOWN-CODE.
043600     MOVE TRAN-NAME                  TO RPT-NAME
043700     MOVE "UNRECOGNIZED TRANSACTION CODE" TO RPT-TEXT
043800     PERFORM 400-WRITE-REPORT-LINE.
043900     PERFORM 400-COUNT-ERROR.
044000
044100*-----------------------------------------------------------------
044200* RE-OPEN THE ACCOUNT MASTER FOR OUTPUT AND WRITE THE TABLE BACK
044300* OUT, ONE ROW PER ENTRY, IN TABLE ORDER.
044400*-----------------------------------------------------------------
044500 300-REWRITE-ACCOUNT-TABLE.
044600     OPEN OUTPUT ACCOUNT-MASTER.
044700     INITIALIZE ACCOUNT-MASTER-RECORD.
044800     SET AT-NDX                      TO 1.
044900     PERFORM 400-WRITE-ACCT-MASTER-OUT
045000                             UNTIL AT-NDX > AT-ACCOUNT-COUNT.
045100     CLOSE ACCOUNT-MASTER.
045200
045300*-----------------------------------------------------------------
045400* TOTAL TRANSACTIONS PROCESSED / TOTAL ERRORS - THE ONLY
045500* ACCUMULATED TOTALS IN THE BATCH.
045600*-----------------------------------------------------------------
045700 300-PRINT-RUN-SUMMARY.
045800     MOVE SPACES                     TO REPORT-SUMMARY-LINE.
045900     MOVE WS-TRAN-COUNT              TO WS-COUNT-EDIT.
046000     STRING "TOTAL TRANSACTIONS PROCESSED: " DELIMITED BY SIZE
046100             WS-COUNT-EDIT           DELIMITED BY SIZE
046200             INTO RSL-COUNT-TEXT.
046300     WRITE REPORT-LINE-OUT FROM REPORT-SUMMARY-LINE.
046400
046500     MOVE SPACES                     TO REPORT-SUMMARY-LINE.
046600     MOVE WS-ERROR-COUNT             TO WS-COUNT-EDIT.
046700     STRING "TOTAL ERRORS: " DELIMITED BY SIZE
046800             WS-COUNT-EDIT           DELIMITED BY SIZE
046900             INTO RSL-COUNT-TEXT.
047000     WRITE REPORT-LINE-OUT FROM REPORT-SUMMARY-LINE.
047100
047200*-----------------------------------------------------------------
047300 300-CLOSE-REMAINING-FILES.
047400     CLOSE   TRANSACTION-FILE
047500             REPORT-FILE.
047600
047700******************************************************************
047800 400-READ-ACCT-MASTER-IN.
047900     READ ACCOUNT-MASTER
048000             AT END      SET MASTER-EOF TO TRUE.
048100
048200*-----------------------------------------------------------------
048300* COPY ONE MASTER RECORD INTO THE NEXT TABLE ROW.
048400*-----------------------------------------------------------------
048500 400-ADD-ACCT-TO-TABLE.
048600     ADD 1 TO AT-ACCOUNT-COUNT.
048700     MOVE AM-ACCT-NAME     TO AT-ACCT-NAME (AT-ACCOUNT-COUNT).
048800     MOVE AM-ACCT-PASSCODE TO AT-ACCT-PASSCODE (AT-ACCOUNT-COUNT).
048900     MOVE AM-ACCT-TYPE     TO AT-ACCT-TYPE (AT-ACCOUNT-COUNT).
049000     MOVE AM-ACCT-BALANCE  TO AT-ACCT-BALANCE (AT-ACCOUNT-COUNT).
049100     PERFORM 400-READ-ACCT-MASTER-IN.
049200
049300*-----------------------------------------------------------------
049400* SERIAL SEARCH OF THE ACCOUNT TABLE BY NAME - EXACT, CASE AND
049500* SPACE SENSITIVE, AS STORED.
049600*-----------------------------------------------------------------
049700 400-FIND-ACCT-BY-NAME.
049800     MOVE "N"                        TO WS-FOUND-SW.
049900     SET AT-NDX                      TO 1.
050000     SEARCH ACCOUNT-TABLE
050100         AT END
050200             MOVE "N"                TO WS-FOUND-SW
050300         WHEN AT-ACCT-NAME (AT-NDX) = TRAN-NAME
050400             SET WS-ACCT-FOUND       TO TRUE
050500     END-SEARCH.
050600
050700*-----------------------------------------------------------------
050800* PASSCODE MUST BE EXACTLY FOUR DIGIT CHARACTERS (0000-9999).
050900* DIGIT-CLASS IS DEFINED IN SPECIAL-NAMES ABOVE.
051000*-----------------------------------------------------------------
051100 400-VALIDATE-PASSCODE-FORMAT.
051200     IF TRAN-PASSCODE IS DIGIT-CLASS
051300         SET WS-PASSCODE-OK          TO TRUE
051400     ELSE
051500         MOVE "N"                    TO WS-PASSCODE-SW
051600     END-IF.
051700
051800*-----------------------------------------------------------------
051900* EXACT STRING COMPARE - NOT A NUMERIC COMPARE.
052000*-----------------------------------------------------------------
052100 400-CHECK-PASSCODE-MATCH.
052200     IF TRAN-PASSCODE = AT-ACCT-PASSCODE (AT-NDX)
052300         SET WS-PASSCODE-MATCHED     TO TRUE
052400     ELSE
052500         MOVE "N"                    TO WS-MATCH-SW
052600     END-IF.
052700
052800*-----------------------------------------------------------------
052900* DP-1410 - REFUSE THE INSERT ONCE THE TABLE IS AT ITS OCCURS     DP-1410 
053000* CEILING INSTEAD OF SUBSCRIPTING PAST ROW 500.                   DP-1410 
053100*                                                                 DP-1410 
053200 400-INSERT-NEW-ACCOUNT-ROW.                                      DP-1410 
053300     MOVE "N"                    TO WS-TABLE-FULL-SW.             DP-1410 
053400     IF AT-ACCOUNT-COUNT NOT LESS THAN WS-TABLE-ROW-CEILING       DP-1410 
053500         SET WS-TABLE-FULL           TO TRUE                      DP-1410 
053600     ELSE                                                         DP-1410 
053700         ADD 1 TO AT-ACCOUNT-COUNT                                DP-1410 
053800         MOVE TRAN-NAME     TO AT-ACCT-NAME (AT-ACCOUNT-COUNT)    DP-1410 
053900         MOVE TRAN-PASSCODE TO AT-ACCT-PASSCODE (AT-ACCOUNT-COUNT)DP-1410 
054000         MOVE TRAN-ACCT-TYPE TO AT-ACCT-TYPE (AT-ACCOUNT-COUNT)   DP-1410 
054100         MOVE TRAN-AMOUNT   TO AT-ACCT-BALANCE (AT-ACCOUNT-COUNT) DP-1410 
054200     END-IF.
054300
054400*-----------------------------------------------------------------
054500* SHIFT EVERY ROW BEHIND THE FOUND ROW UP BY ONE, THEN SHRINK
054600* THE TABLE - THERE IS NO GAP LEFT BEHIND.
054700*-----------------------------------------------------------------
054800 400-DELETE-ACCT-ROW.
054900     MOVE AT-NDX         TO WS-DELETE-NDX.
055000     MOVE WS-DELETE-NDX  TO WS-SHIFT-NDX.
055100     PERFORM 400-SHIFT-ONE-ROW-UP
055200                         UNTIL WS-SHIFT-NDX >= AT-ACCOUNT-COUNT.
055300     SUBTRACT 1 FROM AT-ACCOUNT-COUNT.
055400
055500*-----------------------------------------------------------------
055600 400-SHIFT-ONE-ROW-UP.
055700     MOVE ACCOUNT-TABLE (WS-SHIFT-NDX + 1)
055800                         TO ACCOUNT-TABLE (WS-SHIFT-NDX).
055900     ADD 1 TO WS-SHIFT-NDX.
056000
056100*-----------------------------------------------------------------
056200* "DOES NOT EXIST" AND "WRONG PASSCODE" ARE WRITTEN FROM SEVERAL
056300* PLACES ABOVE - BROKEN OUT SO THE MESSAGE TEXT ONLY LIVES ONCE.
056400*-----------------------------------------------------------------
056500 400-WRITE-NOT-FOUND-LINE.
056600     MOVE TRAN-NAME                  TO RPT-NAME.
056700     MOVE "DOES NOT EXIST"           TO RPT-TEXT.
056800     PERFORM 400-WRITE-REPORT-LINE.
056900     PERFORM 400-COUNT-ERROR.
057000
057100*-----------------------------------------------------------------
057200 400-WRITE-WRONG-PASSCODE-LINE.
057300     MOVE TRAN-NAME                  TO RPT-NAME.
057400     MOVE "WRONG PASSCODE"           TO RPT-TEXT.
057500     PERFORM 400-WRITE-REPORT-LINE.
057600     PERFORM 400-COUNT-ERROR.
057700
057800*-----------------------------------------------------------------
057900* NAME, TYPE LABEL, AND BALANCE - USED BY DA AND DL.
058000*-----------------------------------------------------------------
058100 400-BUILD-BALANCE-TEXT.
058200     PERFORM 400-SET-TYPE-INDEX.
058300     MOVE AT-ACCT-BALANCE (AT-NDX)   TO WS-BALANCE-EDIT.
058400     MOVE SPACES                     TO RPT-TEXT.
058500     STRING ATT-LABEL (WS-TYPE-INDEX)   DELIMITED BY SIZE
058600             " BALANCE "             DELIMITED BY SIZE
058700             WS-BALANCE-EDIT         DELIMITED BY SIZE
058800             INTO RPT-TEXT.
058900
059000*-----------------------------------------------------------------
059100* NAME AND NEW BALANCE - USED BY WD AND DP.
059200*-----------------------------------------------------------------
059300 400-BUILD-NEWBAL-TEXT.
059400     MOVE AT-ACCT-BALANCE (AT-NDX)   TO WS-BALANCE-EDIT.
059500     MOVE SPACES                     TO RPT-TEXT.
059600     STRING "NEW BALANCE "           DELIMITED BY SIZE
059700             WS-BALANCE-EDIT         DELIMITED BY SIZE
059800             INTO RPT-TEXT.
059900
060000*-----------------------------------------------------------------
060100* NAME AND COMPUTED INTEREST - USED BY CI.
060200*-----------------------------------------------------------------
060300 400-BUILD-INTEREST-TEXT.
060400     MOVE LK-INTEREST                TO WS-INTEREST-EDIT.
060500     MOVE SPACES                     TO RPT-TEXT.
060600     STRING "INTEREST "              DELIMITED BY SIZE
060700             WS-INTEREST-EDIT        DELIMITED BY SIZE
060800             INTO RPT-TEXT.
060900
061000*-----------------------------------------------------------------
061100* 1 = STANDARD, 2 = VIP - INDEX INTO ACCT-TYPE-TABLE.
061200*-----------------------------------------------------------------
061300 400-SET-TYPE-INDEX.
061400     IF AT-TYPE-STANDARD (AT-NDX)
061500         MOVE 1 TO WS-TYPE-INDEX
061600     ELSE
061700         MOVE 2 TO WS-TYPE-INDEX
061800     END-IF.
061900
062000*-----------------------------------------------------------------
062100 400-WRITE-REPORT-LINE.
062200     WRITE REPORT-LINE-OUT.
062300
062400*-----------------------------------------------------------------
062500 400-COUNT-ERROR.
062600     ADD 1 TO WS-ERROR-COUNT.
062700
062800*-----------------------------------------------------------------
062900 400-WRITE-ACCT-MASTER-OUT.
063000     MOVE AT-ACCT-NAME (AT-NDX)      TO AM-ACCT-NAME.
063100     MOVE AT-ACCT-PASSCODE (AT-NDX)  TO AM-ACCT-PASSCODE.
063200     MOVE AT-ACCT-TYPE (AT-NDX)      TO AM-ACCT-TYPE.
063300     MOVE AT-ACCT-BALANCE (AT-NDX)   TO AM-ACCT-BALANCE.
063400     WRITE ACCOUNT-MASTER-RECORD.
063500     SET AT-NDX UP BY 1.
063600
063700*-----------------------------------------------------------------
063800* DL SUB-GROUP 1 OF 2 - ALL STANDARD ACCOUNTS, IN TABLE ORDER.
063900*-----------------------------------------------------------------
064000 400-LIST-STANDARD-ACCTS.
064100     WRITE REPORT-LINE-OUT FROM STD-ACCTS-HEADER-LINE.
064200     SET AT-NDX                      TO 1.
064300     PERFORM 400-LIST-ONE-STD-ROW
064400                             UNTIL AT-NDX > AT-ACCOUNT-COUNT.
064500
064600*-----------------------------------------------------------------
064700 400-LIST-ONE-STD-ROW.
064800     IF AT-TYPE-STANDARD (AT-NDX)
064900         MOVE AT-ACCT-NAME (AT-NDX)  TO RPT-NAME
065000         PERFORM 400-BUILD-BALANCE-TEXT
065100         PERFORM 400-WRITE-REPORT-LINE
065200     END-IF.
065300     SET AT-NDX UP BY 1.
065400
065500*-----------------------------------------------------------------
065600* DL SUB-GROUP 2 OF 2 - ALL VIP ACCOUNTS, IN TABLE ORDER.
065700*-----------------------------------------------------------------
065800 400-LIST-VIP-ACCTS.
065900     WRITE REPORT-LINE-OUT FROM VIP-ACCTS-HEADER-LINE.
066000     SET AT-NDX                      TO 1.
066100     PERFORM 400-LIST-ONE-VIP-ROW
066200                             UNTIL AT-NDX > AT-ACCOUNT-COUNT.
066300
066400*-----------------------------------------------------------------
066500 400-LIST-ONE-VIP-ROW.
066600     IF AT-TYPE-VIP (AT-NDX)
066700         MOVE AT-ACCT-NAME (AT-NDX)  TO RPT-NAME
066800         PERFORM 400-BUILD-BALANCE-TEXT
066900         PERFORM 400-WRITE-REPORT-LINE
067000     END-IF.
067100     SET AT-NDX UP BY 1.
