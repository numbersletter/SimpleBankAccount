000100******************************************************************
000200* THIS PROGRAM IS A SUB-PROGRAM TO COMPUTE INTEREST OWED ON A
000300*    MEMBER ACCOUNT BALANCE, CALLED BY ACCT-TRAN-UPDATE ON THE
000400*    CI (CALCULATE INTEREST) TRANSACTION.
000500*
000600* STANDARD ACCOUNTS EARN SIMPLE INTEREST.  VIP ACCOUNTS EARN
000700* INTEREST COMPOUNDED MONTHLY.  THE CALLER SUPPLIES THE ACCOUNT
000800* TYPE, BALANCE AND NUMBER OF MONTHS AND RECEIVES BACK THE
000900* COMPUTED INTEREST, ROUNDED TO THE NEAREST CENT.
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 CALC-INTEREST.
001400 AUTHOR.                     R. L. TILLMAN.
001500 INSTALLATION.               PIEDMONT COUNTY EMPLOYEES CREDIT
001600                             UNION - DATA PROCESSING.
001700 DATE-WRITTEN.               AUGUST 2, 1989.
001800 DATE-COMPILED.
001900 SECURITY.                   CONFIDENTIAL - CREDIT UNION INTERNAL
002000                             USE ONLY.  NOT FOR DISTRIBUTION
002100                             OUTSIDE DATA PROCESSING.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 08/02/89   RLT  DP-0198  ORIGINAL PROGRAM - SPLIT OUT OF
002600*                          ACCT-TRAN-UPDATE SO THE VIP COMPOUND
002700*                          FORMULA CAN BE MAINTAINED WITHOUT
002800*                          RECOMPILING THE BATCH DRIVER.
002900* 04/30/91   DKR  DP-0322  CORRECTED THE COMPOUND FORMULA - WAS
003000*                          MULTIPLYING BY MONTHS INSTEAD OF
003100*                          COMPOUNDING, WHICH UNDERSTATED VIP
003200*                          INTEREST ON BALANCES CARRIED PAST
003300*                          THREE MONTHS.
003400* 11/09/98   PSW  DP-1187  Y2K DATE WINDOW REVIEW - THIS PROGRAM
003500*                          CARRIES NO DATE FIELDS.  NO CHANGE
003600*                          REQUIRED.
003700* 07/23/01   CQO  DP-1411  ADDED A CEILING ON THE MONTHS PARM -
003800*                          AUDIT NOTED THE CALLER COULD IN THEORY
003900*                          PASS AN UNREASONABLE MONTHS VALUE INTO
004000*                          THE COMPOUND LOOP AT 300-COMPOUND-ONE-
004100*                          PERIOD.  CLAMPED TO 30 YEARS' WORTH OF
004200*                          MONTHLY PERIODS BEFORE THE DISPATCH.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            IBM-4381.
004800 OBJECT-COMPUTER.            IBM-4381.
004900 SPECIAL-NAMES.
005000     C01                     IS TOP-OF-FORM
005100     CLASS DIGIT-CLASS       IS "0" THRU "9"
005200     UPSI-0                  IS RUN-TRACE-SWITCH.
005300******************************************************************
005400 DATA                        DIVISION.
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE             SECTION.
005700*-----------------------------------------------------------------
005800* CEILING ON MONTHS ACCEPTED FROM THE CALLER - DP-1411.  30 YEARS DP-1411 
005900* OF MONTHLY COMPOUNDING PERIODS IS FAR BEYOND ANY REAL CI        DP-1411 
006000* TRANSACTION AND KEEPS 300-COMPOUND-ONE-PERIOD FROM RUNNING AWAY.DP-1411 
006100*                                                                 DP-1411 
006200 77  WS-MAX-COMPOUND-MONTHS  PIC S9(03) COMP VALUE +360.          DP-1411 
006300*
006400* MONTHLY RATE PER ACCOUNT TYPE - ENTRY 1 IS STANDARD (SIMPLE
006500* INTEREST), ENTRY 2 IS VIP (COMPOUND INTEREST).
006600*
006700 01  WS-RATE-CONSTANTS.
006800     05  FILLER                  PIC S9V999 VALUE +0.005.
006900     05  FILLER                  PIC S9V999 VALUE +0.010.
007000 01  WS-RATE-TABLE REDEFINES WS-RATE-CONSTANTS.
007100     05  WS-RATE                 PIC S9V999 OCCURS 2 TIMES.
007200*
007300* COMPOUND GROWTH WORK AREA - (1 + RATE) RAISED TO THE MONTHS
007400* POWER, BUILT UP BY REPEATED MULTIPLICATION SINCE THIS COMPILER
007500* HAS NO RUNTIME EXPONENT OPERATOR.
007600*
007700 01  WS-GROWTH-FACTOR           PIC S9(03)V9(06) COMP-3
007800                                 VALUE +1.
007900 01  WS-GROWTH-DISPLAY-AREA     PIC S9(03)V9(06).
008000 01  WS-GROWTH-DISPLAY-ALT REDEFINES WS-GROWTH-DISPLAY-AREA.
008100     05  WS-GROWTH-INT-PART      PIC S9(03).
008200     05  WS-GROWTH-DEC-PART      PIC 9(06).
008300*
008400* SIGN-INSPECTION BREAKDOWN OF THE COMPUTED INTEREST, USED AS A
008500* GUARD BEFORE HANDING THE RESULT BACK TO THE CALLER - INTEREST
008600* SHOULD NEVER COME BACK NEGATIVE.
008700*
008800 01  WS-INTEREST-EDIT           PIC S9(09)V99
008900                             SIGN IS LEADING SEPARATE CHARACTER.
009000 01  WS-INTEREST-EDIT-ALT REDEFINES WS-INTEREST-EDIT.
009100     05  WS-INTEREST-SIGN        PIC X(01).
009200     05  FILLER                  PIC 9(11).
009300*
009400 01  WS-COUNTERS-AND-SWITCHES.
009500     05  WS-PERIOD-CTR           PIC S9(03) COMP VALUE +0.
009600     05  WS-TYPE-NDX             PIC S9(01) COMP VALUE +0.
009700     05  FILLER                  PIC X(01).
009800*-----------------------------------------------------------------
009900 LINKAGE                     SECTION.
010000*-----------------------------------------------------------------
010100 01  LINK-INTEREST-PARMS.
010200     05  LK-ACCT-TYPE            PIC X(08).
010300     05  LK-BALANCE              PIC S9(09)V99 COMP-3.
010400     05  LK-MONTHS               PIC S9(03).
010500     05  LK-INTEREST             PIC S9(09)V99 COMP-3.
010600     05  FILLER                  PIC X(01).
010700******************************************************************
010800 PROCEDURE                   DIVISION USING LINK-INTEREST-PARMS.
010900*-----------------------------------------------------------------
011000* MAIN PROCEDURE - DISPATCH ON ACCOUNT TYPE.
011100*-----------------------------------------------------------------
011200 100-CALC-INTEREST.
011300     IF LK-MONTHS > WS-MAX-COMPOUND-MONTHS                        DP-1411 
011400         MOVE WS-MAX-COMPOUND-MONTHS TO LK-MONTHS                 DP-1411 
011500     END-IF.                                                      DP-1411 
011600     IF LK-ACCT-TYPE = "STANDARD"
011700         MOVE 1                  TO WS-TYPE-NDX
011800         PERFORM 200-CALC-STANDARD-INTEREST
011900     ELSE
012000         MOVE 2                  TO WS-TYPE-NDX
012100         PERFORM 200-CALC-VIP-INTEREST
012200     END-IF.
012300     PERFORM 300-GUARD-NEGATIVE-RESULT.
012400
012500     EXIT PROGRAM.
012600
012700******************************************************************
012800* STANDARD ACCOUNTS - SIMPLE INTEREST, FLAT MONTHLY RATE.
012900*    INTEREST = BALANCE * RATE * MONTHS
013000*-----------------------------------------------------------------
013100 200-CALC-STANDARD-INTEREST.
013200     COMPUTE LK-INTEREST ROUNDED =
013300             LK-BALANCE * WS-RATE (WS-TYPE-NDX) * LK-MONTHS.
013400
013500*-----------------------------------------------------------------
013600* VIP ACCOUNTS - INTEREST COMPOUNDED MONTHLY.
013700*    INTEREST = BALANCE * ( (1 + RATE) ** MONTHS - 1 )
013800* THE POWER IS BUILT UP ONE MONTH AT A TIME SINCE MONTHS IS
013900* ALWAYS A SMALL WHOLE NUMBER OF COMPOUNDING PERIODS.
014000*-----------------------------------------------------------------
014100 200-CALC-VIP-INTEREST.
014200     MOVE +1                     TO WS-GROWTH-FACTOR.
014300     PERFORM 300-COMPOUND-ONE-PERIOD LK-MONTHS TIMES.
014400     COMPUTE LK-INTEREST ROUNDED =
014500             LK-BALANCE * (WS-GROWTH-FACTOR - 1).
014600
014700*-----------------------------------------------------------------
014800 300-COMPOUND-ONE-PERIOD.
014900     COMPUTE WS-GROWTH-FACTOR ROUNDED =
015000             WS-GROWTH-FACTOR * (1 + WS-RATE (WS-TYPE-NDX)).
015100     ADD 1 TO WS-PERIOD-CTR.
015200
015300*-----------------------------------------------------------------
015400* INTEREST SHOULD NEVER BE NEGATIVE - IF ROUNDING EVER DROVE IT
015500* BELOW ZERO ON A ZERO-MONTH REQUEST, FORCE IT BACK TO ZERO
015600* RATHER THAN HAND THE CALLER A BOGUS CREDIT.
015700*-----------------------------------------------------------------
015800 300-GUARD-NEGATIVE-RESULT.
015900     MOVE LK-INTEREST             TO WS-INTEREST-EDIT.
016000     IF WS-INTEREST-SIGN = "-"
016100         MOVE +0                  TO LK-INTEREST
016200     END-IF.
