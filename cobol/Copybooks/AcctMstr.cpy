000100******************************************************************
000200* ACCTMSTR.CPY                                                  *
000300* ACCOUNT MASTER RECORD - MEMBER ACCOUNT DIRECTORY, ON-DISK FORM *
000400*                                                                *
000500* USED BY  - ACCT-TRAN-UPDATE (FD ACCOUNT-MASTER)                *
000600*                                                                *
000700* LINE SEQUENTIAL, ONE ROW PER ACCOUNT.  BALANCE IS CARRIED AS   *
000800* AN UNPACKED (DISPLAY) NUMERIC FIELD HERE SINCE COMP-3 IS NOT   *
000900* A VALID PRINTABLE LINE-SEQUENTIAL REPRESENTATION - SEE         *
001000* ACCTATBL.CPY FOR THE PACKED WORKING COPY USED IN THE TABLE.    *
001100******************************************************************
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 03/12/87   JAM  DP-0142  ORIGINAL COPYBOOK - LAID OUT TO MATCH
001600*                          THE MASTER FILE CONVERSION FROM THE
001700*                          OLD CARD-IMAGE ACCOUNT FILE.
001800* 08/02/89   RLT  DP-0198  ADDED VIP ACCOUNT TYPE (WAS STANDARD
001900*                          ACCOUNTS ONLY).
002000* 05/17/93   DKR  DP-0455  ADDED FILLER RESERVE BYTE AT END OF
002100*                          DISK RECORD FOR FUTURE DELETE FLAG.
002200* 11/09/98   PSW  DP-1187  Y2K DATE WINDOW REVIEW - NO DATE
002300*                          FIELDS ON THIS RECORD, NO CHANGE.
002400* 07/09/01   CQO  DP-1402  EXPANDED MASTER RECORD TO CARRY MEMBER
002500*                          NUMBER, BRANCH, STATUS, JOIN/LAST-
002600*                          ACTIVITY DATES AND MAILING ADDRESS, PER
002700*                          THE BOARD'S NEW MEMBER-INFORMATION
002800*                          STANDARD.  DATES ARE FULL 4-DIGIT-YEAR
002900*                          PER THE DP-1187 REVIEW.  FIELDS ARE
003000*                          CARRIED ON DISK ONLY - NO PROGRAM READS
003100*                          OR SETS THEM YET.  THAT IS PHASE 2,
003200*                          ONCE THE MEMBER-SERVICES SCREEN IS
003300*                          SPECED.
003400*-----------------------------------------------------------------
003500*
003600* ON-DISK RECORD - ACCOUNT-MASTER FILE, 170 BYTES/LINE.
003700*
003800 01  ACCOUNT-MASTER-RECORD.
003900     05  AM-ACCT-NAME            PIC X(30).
004000     05  AM-ACCT-PASSCODE        PIC X(04).
004100     05  AM-ACCT-TYPE            PIC X(08).
004200         88  AM-TYPE-STANDARD        VALUE "STANDARD".
004300         88  AM-TYPE-VIP             VALUE "VIP     ".
004400     05  AM-ACCT-BALANCE         PIC S9(09)V99.
004500*
004600* THE FOLLOWING FIELDS ARE RESERVED FOR THE MEMBER-SERVICES       DP-1402 
004700* PROJECT (DP-1402) - CARRIED ON DISK, ZERO/SPACE-FILLED BY THIS  DP-1402 
004800* PROGRAM, NOT YET INSPECTED OR SET BY ANY PARAGRAPH BELOW.       DP-1402 
004900*                                                                 DP-1402 
005000     05  AM-MEMBER-NUMBER        PIC 9(07).                       DP-1402 
005100     05  AM-BRANCH-CODE          PIC X(03).                       DP-1402 
005200     05  AM-ACCT-STATUS-CODE     PIC X(01).                       DP-1402 
005300         88  AM-STATUS-ACTIVE        VALUE "A".                   DP-1402 
005400         88  AM-STATUS-CLOSED        VALUE "C".                   DP-1402 
005500         88  AM-STATUS-DORMANT       VALUE "D".                   DP-1402 
005600     05  AM-JOIN-DATE.                                            DP-1402 
005700         10  AM-JOIN-CCYY        PIC 9(04).                       DP-1402 
005800         10  AM-JOIN-MM          PIC 9(02).                       DP-1402 
005900         10  AM-JOIN-DD          PIC 9(02).                       DP-1402 
006000     05  AM-LAST-ACTIVITY-DATE.                                   DP-1402 
006100         10  AM-ACTIVITY-CCYY    PIC 9(04).                       DP-1402 
006200         10  AM-ACTIVITY-MM      PIC 9(02).                       DP-1402 
006300         10  AM-ACTIVITY-DD      PIC 9(02).                       DP-1402 
006400     05  AM-MAILING-ADDRESS.                                      DP-1402 
006500         10  AM-ADDR-LINE-1      PIC X(25).                       DP-1402 
006600         10  AM-ADDR-LINE-2      PIC X(25).                       DP-1402 
006700         10  AM-ADDR-CITY        PIC X(15).                       DP-1402 
006800         10  AM-ADDR-STATE       PIC X(02).                       DP-1402 
006900         10  AM-ADDR-ZIP         PIC X(09).                       DP-1402 
007000     05  AM-RESERVE-DIVIDEND-YTD PIC S9(07)V99.                   DP-1402 
007100     05  FILLER                  PIC X(05).                       DP-1402 
