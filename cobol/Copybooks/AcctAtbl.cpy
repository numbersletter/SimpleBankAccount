000100******************************************************************
000200* ACCTATBL.CPY                                                  *
000300* IN-MEMORY ACCOUNT DIRECTORY - WORKING-STORAGE TABLE FORM       *
000400*                                                                *
000500* USED BY  - ACCT-TRAN-UPDATE (WORKING-STORAGE SECTION)          *
000600*                                                                *
000700* LOADED FROM ACCOUNT-MASTER AT PROGRAM START, RE-WRITTEN TO     *
000800* ACCOUNT-MASTER AT PROGRAM END.  INDEXED ACCESS IS NOT          *
000900* AVAILABLE ON THIS BUILD SO THE DIRECTORY IS CARRIED AS A       *
001000* SEARCHED TABLE, KEYED BY NAME, RATHER THAN A KEYED FILE.       *
001100* BALANCE IS PACKED (COMP-3) HERE FOR ARITHMETIC - SEE           *
001200* ACCTMSTR.CPY FOR THE UNPACKED ON-DISK FORM.                    *
001300******************************************************************
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 03/12/87   JAM  DP-0142  ORIGINAL COPYBOOK - FIXED OCCURS 200
001800*                          TABLE, NO SUBSCRIPT-OUT-OF-RANGE TRAP.
001900* 08/02/89   RLT  DP-0198  ADDED VIP 88-LEVELS TO MATCH ACCTMSTR.
002000* 02/24/01   CQO  DP-1340  RESIZED TO OCCURS DEPENDING ON, 500
002100*                          ROW CEILING, AFTER THE ANNUAL MEETING
002200*                          MEMBERSHIP DRIVE OUTGREW THE OLD 200
002300*                          ROW TABLE.  ADDED PASSCODE NUMERIC
002400*                          REDEFINE FOR THE FORMAT-CHECK ROUTINE.
002500*-----------------------------------------------------------------
002600*
002700 01  ACCOUNT-TABLE-AREA.
002800     05  AT-ACCOUNT-COUNT        PIC S9(05)  COMP VALUE +0.
002900     05  ACCOUNT-TABLE OCCURS 0 TO 500 TIMES                      DP-1340 
003000                 DEPENDING ON AT-ACCOUNT-COUNT
003100                 INDEXED BY AT-NDX.
003200         10  AT-ACCT-NAME        PIC X(30).
003300         10  AT-ACCT-PASSCODE    PIC X(04).
003400         10  AT-PASSCODE-NUM REDEFINES AT-ACCT-PASSCODE           DP-1340 
003500                                 PIC 9(04).
003600         10  AT-ACCT-TYPE        PIC X(08).
003700             88  AT-TYPE-STANDARD    VALUE "STANDARD".
003800             88  AT-TYPE-VIP         VALUE "VIP     ".
003900         10  AT-ACCT-BALANCE     PIC S9(09)V99 COMP-3.
004000         10  FILLER              PIC X(05).
