000100******************************************************************
000200* ACCTRPT.CPY                                                   *
000300* TRANSACTION REPORT LINE - ONE ROW PER TRANSACTION OUTCOME      *
000400*                                                                *
000500* USED BY  - ACCT-TRAN-UPDATE (FD REPORT-FILE)                   *
000600*                                                                *
000700* REPORT-LINE-OUT IS THE WORKHORSE DETAIL LINE.  THE SUB-HEADER  *
000800* AND SUMMARY LINES BELOW SHARE THE SAME 132-BYTE PRINT POSITION *
000900* SO THE REPORT-FILE STAYS A SINGLE FLAT LINE-SEQUENTIAL FILE.   *
001000******************************************************************
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*-----------------------------------------------------------------
001400* 03/12/87   JAM  DP-0142  ORIGINAL COPYBOOK.
001500* 08/02/89   RLT  DP-0198  ADDED STANDARD/VIP SUB-HEADER LINES
001600*                          FOR THE DL (DISPLAY-ALL) TRANSACTION.
001700* 06/14/95   DKR  DP-0611  ADDED RUN SUMMARY LINE (TOTAL
001800*                          TRANSACTIONS / TOTAL ERRORS).
001900* 07/09/01   CQO  DP-1404  WIDENED THE PRINT LINE FROM 91 TO THE
002000*                          SHOP-STANDARD 132-COLUMN CARRIAGE WIDTH
002100*                          SO THIS REPORT MATCHES EVERY OTHER
002200*                          PRINTED REPORT OFF THE 3211.  TRAILING
002300*                          FILLER ONLY - NO NEW PRINT POSITIONS
002400*                          ARE USED YET.
002500*-----------------------------------------------------------------
002600*
002700 01  REPORT-LINE-OUT.
002800     05  RPT-NAME                PIC X(30).
002900     05  FILLER                  PIC X(01) VALUE SPACE.
003000     05  RPT-TEXT                PIC X(60).
003100     05  FILLER                  PIC X(41) VALUE SPACES.          DP-1404 
003200*
003300* SAME PHYSICAL LINE, USED FOR THE TWO END-OF-RUN TOTAL LINES.
003400*
003500 01  REPORT-SUMMARY-LINE REDEFINES REPORT-LINE-OUT.
003600     05  RSL-LABEL               PIC X(30).
003700     05  FILLER                  PIC X(01).
003800     05  RSL-COUNT-TEXT          PIC X(60).
003900     05  FILLER                  PIC X(41).                       DP-1404 
004000*
004100* DL (DISPLAY-ALL) GROUP SUB-HEADERS.
004200*
004300 01  STD-ACCTS-HEADER-LINE.
004400     05  FILLER              PIC X(30) VALUE "STANDARD ACCOUNTS".
004500     05  FILLER                  PIC X(102) VALUE SPACES.         DP-1404 
004600*
004700 01  VIP-ACCTS-HEADER-LINE.
004800     05  FILLER                  PIC X(30) VALUE "VIP ACCOUNTS".
004900     05  FILLER                  PIC X(102) VALUE SPACES.         DP-1404 
