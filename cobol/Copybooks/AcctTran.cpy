000100******************************************************************
000200* ACCTTRAN.CPY                                                  *
000300* ACCOUNT TRANSACTION RECORD - ONE ROW PER REQUESTED OPERATION   *
000400*                                                                *
000500* USED BY  - ACCT-TRAN-UPDATE (FD TRANSACTION-FILE)              *
000600*                                                                *
000700* TRAN-CODE DRIVES THE EVALUATE IN 200-PROCEED-TRAN-UPDATE -     *
000800* CA=CREATE  DA=DISPLAY  WD=WITHDRAW  DP=DEPOSIT  DL=DISPLAY-ALL *
000900* RM=REMOVE  CI=CALC INTEREST  EX=END OF RUN                     *
001000******************************************************************
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*-----------------------------------------------------------------
001400* 03/12/87   JAM  DP-0142  ORIGINAL COPYBOOK.
001500* 08/02/89   RLT  DP-0198  ADDED TRAN-ACCT-TYPE FOR VIP CREATE.
001600* 04/30/91   DKR  DP-0322  ADDED TRAN-MONTHS FOR THE NEW CI
001700*                          (CALCULATE INTEREST) TRANSACTION CODE.
001800* 11/09/98   PSW  DP-1187  Y2K DATE WINDOW REVIEW - NO DATE
001900*                          FIELDS ON THIS RECORD, NO CHANGE.
002000* 07/09/01   CQO  DP-1403  WIDENED TRANSACTION RECORD TO CARRY
002100*                          BATCH DATE, BATCH NUMBER, SOURCE CODE,
002200*                          TELLER ID AND A REFERENCE NUMBER,
002300*                          MATCHING THE NEW TELLER-CAPTURE FORMAT
002400*                          COMING WITH THE MEMBER-SERVICES PROJECT
002500*                          (SEE ACCTMSTR.CPY DP-1402).  NONE OF
002600*                          THESE ARE READ BY THIS PROGRAM YET.
002700*-----------------------------------------------------------------
002800*
002900 01  TRANSACTION-RECORD.
003000     05  TRAN-CODE               PIC X(02).
003100         88  TRAN-CREATE-ACCT        VALUE "CA".
003200         88  TRAN-DISPLAY-ACCT        VALUE "DA".
003300         88  TRAN-WITHDRAW            VALUE "WD".
003400         88  TRAN-DEPOSIT             VALUE "DP".
003500         88  TRAN-DISPLAY-ALL         VALUE "DL".
003600         88  TRAN-REMOVE-ACCT         VALUE "RM".
003700         88  TRAN-CALC-INTEREST       VALUE "CI".
003800         88  TRAN-END-OF-RUN          VALUE "EX".
003900     05  TRAN-NAME                PIC X(30).
004000     05  TRAN-PASSCODE            PIC X(04).
004100     05  TRAN-PASSCODE-NUM REDEFINES TRAN-PASSCODE
004200                                  PIC 9(04).
004300     05  TRAN-ACCT-TYPE           PIC X(08).
004400         88  TRAN-TYPE-STANDARD       VALUE "STANDARD".
004500         88  TRAN-TYPE-VIP            VALUE "VIP     ".
004600     05  TRAN-AMOUNT              PIC S9(09)V99.
004700     05  TRAN-MONTHS              PIC S9(03).
004800*
004900* RESERVED FOR THE DP-1403 TELLER-CAPTURE FORMAT - CARRIED ON THE DP-1403 
005000* TRANSACTION FILE BUT NOT YET INSPECTED BY ANY PARAGRAPH BELOW.  DP-1403 
005100*                                                                 DP-1403 
005200     05  TRAN-BATCH-DATE.                                         DP-1403 
005300         10  TRAN-BATCH-CCYY     PIC 9(04).                       DP-1403 
005400         10  TRAN-BATCH-MM       PIC 9(02).                       DP-1403 
005500         10  TRAN-BATCH-DD       PIC 9(02).                       DP-1403 
005600     05  TRAN-BATCH-NUMBER        PIC 9(06).                      DP-1403 
005700     05  TRAN-SOURCE-CODE         PIC X(01).                      DP-1403 
005800         88  TRAN-SOURCE-TELLER      VALUE "T".                   DP-1403 
005900         88  TRAN-SOURCE-BATCH       VALUE "B".                   DP-1403 
006000         88  TRAN-SOURCE-ONLINE      VALUE "O".                   DP-1403 
006100     05  TRAN-TELLER-ID           PIC X(05).                      DP-1403 
006200     05  TRAN-REFERENCE-NUMBER    PIC 9(09).                      DP-1403 
006300     05  FILLER                   PIC X(10).                      DP-1403 
